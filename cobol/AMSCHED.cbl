000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AMSCHED.
000300 AUTHOR.         R G HALVERSEN.
000400 INSTALLATION.   MIDSTATE FARM CREDIT - DATA PROCESSING.
000500 DATE-WRITTEN.   03/14/1986.
000600 DATE-COMPILED.  03/14/1986.
000700 SECURITY.       COMPANY CONFIDENTIAL.
000800*****************************************************************
000900* Program name:    AMSCHED
001000* Original author: R G HALVERSEN
001100*
001200* Purpose:  Builds a level-payment amortization schedule for a
001300* single fixed-rate installment loan.  Reads one loan-request
001400* parameter record (amount borrowed, annual percentage rate,
001500* term in years) from LNPARM, computes the level monthly
001600* payment, and prints the month-by-month schedule of payment,
001700* interest, balance, and running totals through payoff to
001800* AMRPT.  One parameter record produces one schedule - this is
001900* not a multi-loan nightly cycle.
002000*
002100* Maintenance Log
002200* Date      Author        Req#      Maintenance Requirement
002300* --------- ------------  --------  ---------------------------
002400* 03/14/86  R HALVERSEN   AM-001    Original coding and test.
002500* 09/02/86  R HALVERSEN   AM-004    Added payoff guard so the
002600*                                   last payment always clears
002700*                                   the balance to zero.
002800* 11/19/87  R HALVERSEN   AM-011    Widened AMOUNT-BORROWED to
002900*                                   13 digits for farm credit
003000*                                   loan ceilings.
003100* 05/06/91  P KOWALCZYK   AM-019    Reject the run instead of
003200*                                   a raw abend on bad APR or
003300*                                   term input.
003400* 02/27/93  P KOWALCZYK   AM-023    Added TEST RUN footing line
003500*                                   for UPSI-0 parallel test
003600*                                   jobs.
003700* 08/15/95  T ODUYA       AM-031    Corrected rounding on the
003800*                                   period interest when the
003900*                                   balance carried a stub
004000*                                   cent forward.
004100* 01/09/97  T ODUYA       AM-036    Skip to top of form before
004200*                                   the first heading line.
004300* 10/05/98  T ODUYA       Y2K-014   Year 2000 review completed.
004400*                                   No 2-digit year is stored
004500*                                   or compared in this
004600*                                   program; DATE-WRITTEN and
004700*                                   DATE-COMPILED above are
004800*                                   comments only.  No source
004900*                                   change required.
005000* 03/11/99  T ODUYA       Y2K-014   Closed.  Re-certified after
005100*                                   full regression run.
005200* 07/22/02  D FENSTERMAN  AM-044    Added sanity-check guard on
005300*                                   computed monthly payment
005400*                                   exceeding principal.
005500* 04/18/06  D FENSTERMAN  AM-051    Report now carries running
005600*                                   grand totals on every
005700*                                   detail line, not just the
005800*                                   last one.
005900*****************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS AM-TEST-RUN-SW
006600             OFF STATUS IS AM-PROD-RUN-SW.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT LOAN-PARM-FILE ASSIGN TO LNPARM
007000         ORGANIZATION IS SEQUENTIAL.
007100*
007200     SELECT AMORT-RPT-FILE ASSIGN TO AMRPT
007300         ORGANIZATION IS SEQUENTIAL.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  LOAN-PARM-FILE
007900     RECORD CONTAINS 80 CHARACTERS
008000     RECORDING MODE IS F.
008100 01  LOAN-PARM-RECORD.
008200     05  PARM-AMOUNT-BORROWED      PIC S9(13)V99                  AM-011  
008300                                   SIGN IS LEADING SEPARATE.
008400     05  PARM-ANNUAL-PCT-RATE      PIC S9(3)V9(6)
008500                                   SIGN IS LEADING SEPARATE.
008600     05  PARM-TERM-YEARS           PIC S9(7)
008700                                   SIGN IS LEADING SEPARATE.
008800     05  FILLER                    PIC X(46).
008900*
009000 FD  AMORT-RPT-FILE
009100     RECORD CONTAINS 133 CHARACTERS
009200     RECORDING MODE IS F.
009300 01  AMORT-DETAIL-LINE.
009301     05  FILLER                    PIC X(133).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700*****************************************************************
009800* Validation limits - business rule AM-VAL-01 thru AM-VAL-03
009900*****************************************************************
010000 01  WS-VALIDATION-LIMITS.
010100     05  MIN-AMOUNT-BORROWED       PIC S9(13)V99
010200                                   SIGN IS LEADING SEPARATE
010300                                   VALUE 0.01.
010400     05  MAX-AMOUNT-BORROWED       PIC S9(13)V99
010500                                   SIGN IS LEADING SEPARATE
010600                                   VALUE 1000000000000.00.
010700     05  MIN-ANNUAL-PCT-RATE       PIC S9(3)V9(6)
010800                                   SIGN IS LEADING SEPARATE
010900                                   VALUE 0.000001.
011000     05  MAX-ANNUAL-PCT-RATE       PIC S9(3)V9(6)
011100                                   SIGN IS LEADING SEPARATE
011200                                   VALUE 100.000000.
011300     05  MIN-TERM-YEARS            PIC S9(7)
011400                                   SIGN IS LEADING SEPARATE
011500                                   VALUE 1.
011600     05  MAX-TERM-YEARS            PIC S9(7)
011700                                   SIGN IS LEADING SEPARATE
011800                                   VALUE 1000000.
011900     05  FILLER                    PIC X(09).
012000*
012100 01  WS-ERROR-MESSAGES.
012200     05  MSG-BAD-AMOUNT            PIC X(45)
012300         VALUE "Invalid argument value for borrow amount.".
012400     05  MSG-BAD-RATE              PIC X(45)
012500         VALUE "Invalid argument value for interest rate.".
012600     05  MSG-BAD-TERM              PIC X(45)
012700         VALUE "Invalid argument value for term years".
012800     05  MSG-BAD-PAYMENT           PIC X(55)
012900         VALUE "Computed monthly payment exceeds amount borrowed.".
013000     05  FILLER                    PIC X(10).
013100*
013200 01  WS-REJECT-MESSAGE             PIC X(55) VALUE SPACES.
013300*
013400*****************************************************************
013500* Working copy of the loan-request parameter record
013600*****************************************************************
013700 01  WS-LOAN-PARMS.
013800     05  WS-AMOUNT-BORROWED        PIC S9(13)V99
013900                                   SIGN IS LEADING SEPARATE.
014000     05  WS-ANNUAL-PCT-RATE        PIC S9(3)V9(6)
014100                                   SIGN IS LEADING SEPARATE.
014200     05  WS-TERM-YEARS             PIC S9(7)
014300                                   SIGN IS LEADING SEPARATE.
014400     05  FILLER                    PIC X(46).
014500*
014600*****************************************************************
014700* Derived loan parameters - business rule AM-CALC-01/02
014800*****************************************************************
014900 01  WS-DERIVED-VALUES.
015000     05  WS-AMOUNT-BORROWED-CENTS  PIC S9(15)
015100                                   SIGN IS LEADING SEPARATE.
015200     05  WS-MONTHLY-RATE           PIC S9V9(9)
015300                                   SIGN IS LEADING SEPARATE.
015400     05  WS-ONE-PLUS-RATE          PIC S9V9(9)
015500                                   SIGN IS LEADING SEPARATE.
015600     05  WS-COMPOUND-FACTOR        PIC S9(18)V9(6)
015700                                   SIGN IS LEADING SEPARATE.
015800     05  WS-PAYMENT-DENOM          PIC S9(18)V9(6)
015900                                   SIGN IS LEADING SEPARATE.
016000     05  WS-PAYMENT-RAW            PIC S9(18)V9(6)
016100                                   SIGN IS LEADING SEPARATE.
016200     05  WS-MONTHLY-PAYMENT-CENTS  PIC S9(15)
016300                                   SIGN IS LEADING SEPARATE.
016400     05  FILLER                    PIC X(08).
016500*
016600*****************************************************************
016700* Per-period schedule work fields - business rule AM-CALC-03
016800*****************************************************************
016900 01  WS-SCHEDULE-WORK.
017000     05  WS-BALANCE-CENTS          PIC S9(15)
017100                                   SIGN IS LEADING SEPARATE.
017200     05  WS-PERIOD-INTEREST-CENTS  PIC S9(15)
017300                                   SIGN IS LEADING SEPARATE.
017400     05  WS-PAYOFF-CENTS           PIC S9(15)
017500                                   SIGN IS LEADING SEPARATE.
017600     05  WS-PERIOD-PAYMENT-CENTS   PIC S9(15)
017700                                   SIGN IS LEADING SEPARATE.
017800     05  WS-PRINCIPAL-PAID-CENTS   PIC S9(15)
017900                                   SIGN IS LEADING SEPARATE.
018000     05  WS-NEW-BALANCE-CENTS      PIC S9(15)
018100                                   SIGN IS LEADING SEPARATE.
018200     05  WS-TOTAL-PAYMENTS-CENTS   PIC S9(15)
018300                                   SIGN IS LEADING SEPARATE.
018400     05  WS-TOTAL-INTEREST-CENTS   PIC S9(15)
018500                                   SIGN IS LEADING SEPARATE.
018600     05  FILLER                    PIC X(07).
018700*
018800*****************************************************************
018900* Dollars-and-cents display conversions for the printed report
019000*****************************************************************
019100 01  WS-DOLLAR-CONVERSIONS.
019200     05  WS-PAYMENT-AMT-DOLLARS    PIC S9(13)V99
019300                                   SIGN IS LEADING SEPARATE.
019400     05  WS-PAYMENT-INT-DOLLARS    PIC S9(13)V99
019500                                   SIGN IS LEADING SEPARATE.
019600     05  WS-BALANCE-DOLLARS        PIC S9(13)V99
019700                                   SIGN IS LEADING SEPARATE.
019800     05  WS-TOTAL-PMTS-DOLLARS     PIC S9(13)V99
019900                                   SIGN IS LEADING SEPARATE.
020000     05  WS-TOTAL-INT-DOLLARS      PIC S9(13)V99
020100                                   SIGN IS LEADING SEPARATE.
020200     05  FILLER                    PIC X(05).
020300*
020400*****************************************************************
020500* Standalone counters, subscripts and switches
020600*****************************************************************
020700 77  WS-TERM-MONTHS                PIC S9(7) USAGE COMP
020800                                    VALUE ZERO.
020900 77  WS-PAYMENT-NUMBER              PIC S9(7) USAGE COMP
021000                                    VALUE ZERO.
021100 77  WS-LAST-PERIOD-LIMIT           PIC S9(7) USAGE COMP
021200                                    VALUE ZERO.
021300 77  WS-DETAIL-LINES-WRITTEN        PIC S9(7) USAGE COMP
021400                                    VALUE ZERO.
021500 77  WS-HEADING-LINE-SUB            PIC S9(3) USAGE COMP
021600                                    VALUE ZERO.
021700 77  WS-FOOTING-LINE-SUB            PIC S9(3) USAGE COMP
021800                                    VALUE ZERO.
021900 77  WS-MORE-SCHEDULE-SW            PIC X     VALUE "Y".
022000     88  WS-MORE-SCHEDULE                     VALUE "Y".
022100 77  WS-LAST-PERIOD-SW              PIC X     VALUE "N".
022200     88  WS-LAST-PERIOD                       VALUE "Y".
022300*
022400*****************************************************************
022500* Run date and time for the report heading
022600*****************************************************************
022700 01  WS-RUN-DATE.
022800     05  WS-RUN-YY                 PIC 99.
022900     05  WS-RUN-MM                 PIC 99.
023000     05  WS-RUN-DD                 PIC 99.
023100*
023200 01  WS-RUN-TIME.
023300     05  WS-RUN-HH                 PIC 99.
023400     05  WS-RUN-MIN                PIC 99.
023500     05  WS-RUN-SS                 PIC 99.
023600     05  WS-RUN-HSEC                PIC 99.
023700*
023800* Alternate single-field view of the run time, used to move the
023900* raw clock digits onto the heading line in one MOVE rather
024000* than four.
024100 01  FILLER REDEFINES WS-RUN-TIME.
024200     05  WS-RUN-TIME-DISPLAY       PIC X(08).
024300*
024400*****************************************************************
024500* Report heading lines - printed once at the top of the listing
024600*****************************************************************
024700 01  WS-RPT-HEADING-LINES.
024800     05  WS-HDG-LINE-1.
024900         10  FILLER                PIC X(40)
025000             VALUE "MIDSTATE FARM CREDIT - LOAN AMORTIZATION".
025100         10  FILLER                PIC X(93) VALUE SPACES.
025200     05  WS-HDG-LINE-2.
025300         10  FILLER                PIC X(14) VALUE "SCHEDULE DATE:".
025400         10  WS-HDG-RUN-DATE.
025500             15  WS-HDG-MM         PIC 99.
025600             15  FILLER            PIC X VALUE "/".
025700             15  WS-HDG-DD         PIC 99.
025800             15  FILLER            PIC X VALUE "/".
025900             15  WS-HDG-YY         PIC 99.
026000         10  FILLER                PIC X(06) VALUE SPACES.
026100         10  FILLER                PIC X(09) VALUE "RUN TIME:".
026200         10  WS-HDG-RUN-TIME       PIC X(08).
026300         10  FILLER                PIC X(88) VALUE SPACES.
026400     05  WS-HDG-LINE-3.
026500         10  FILLER                PIC X(09) VALUE "PAYMENT #".
026600         10  FILLER                PIC X(04) VALUE SPACES.
026700         10  FILLER                PIC X(14) VALUE "PAYMENT AMOUNT".
026800         10  FILLER                PIC X(04) VALUE SPACES.
026900         10  FILLER                PIC X(16) VALUE "PAYMENT INTEREST".
027000         10  FILLER                PIC X(04) VALUE SPACES.
027100         10  FILLER                PIC X(15) VALUE "CURRENT BALANCE".
027200         10  FILLER                PIC X(04) VALUE SPACES.
027300         10  FILLER                PIC X(14) VALUE "TOTAL PAYMENTS".
027400         10  FILLER                PIC X(04) VALUE SPACES.
027500         10  FILLER                PIC X(18) VALUE "TOTAL INTEREST PD.".
027600         10  FILLER                PIC X(27) VALUE SPACES.
027700*
027800* Alternate table view of the heading group, one 133-byte print
027900* line per occurrence, so the heading can be written with a
028000* single varying PERFORM instead of three separate WRITEs.
028100 01  FILLER REDEFINES WS-RPT-HEADING-LINES.
028200     05  WS-HDG-LINE-TABLE OCCURS 3 TIMES
028300                            PIC X(133).
028400*
028500*****************************************************************
028600* Report footing lines - printed once at the bottom of the
028700* listing
028800*****************************************************************
028900 01  WS-RPT-FOOTING-LINES.
029000     05  WS-FTG-LINE-1.
029100         10  FILLER                PIC X(37)
029200             VALUE "*** END OF AMORTIZATION SCHEDULE ***".
029300         10  FILLER                PIC X(96) VALUE SPACES.
029400     05  WS-FTG-LINE-2.
029500         10  FILLER                PIC X(51)
029600             VALUE "*** TEST RUN - PARALLEL TEST ONLY, DO NOT POST ***".
029700         10  FILLER                PIC X(82) VALUE SPACES.
029800*
029900 01  FILLER REDEFINES WS-RPT-FOOTING-LINES.
030000     05  WS-FTG-LINE-TABLE OCCURS 2 TIMES
030100                            PIC X(133).
030200*
030300*****************************************************************
030400* Detail line work area - one row per payment, per REPORTS
030500* section of the amortization schedule report
030600*****************************************************************
030700 01  WS-DETAIL-LINE.
030800     05  WS-DTL-PAYMENT-NO         PIC ZZZZZZ9.
030900     05  FILLER                    PIC X(06) VALUE SPACES.
031000     05  WS-DTL-PAYMENT-AMT        PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031100     05  FILLER                    PIC X(02) VALUE SPACES.
031200     05  WS-DTL-PAYMENT-INT        PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031300     05  FILLER                    PIC X(02) VALUE SPACES.
031400     05  WS-DTL-BALANCE            PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031500     05  FILLER                    PIC X(02) VALUE SPACES.
031600     05  WS-DTL-TOTAL-PMTS         PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031700     05  FILLER                    PIC X(02) VALUE SPACES.
031800     05  WS-DTL-TOTAL-INT          PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031900     05  FILLER                    PIC X(07) VALUE SPACES.
032000*
032100*****************************************************************
032200 PROCEDURE DIVISION.
032300*****************************************************************
032400*
032500 000-MAIN-PROCESS.
032600*
032700     PERFORM 110-OPEN-FILES.
032800     PERFORM 120-READ-LOAN-PARMS.
032900     PERFORM 130-VALIDATE-INPUT THRU 130-VALIDATE-EXIT.
033000     PERFORM 200-DERIVE-LOAN-PARMS.
033100     PERFORM 300-COMPUTE-MONTHLY-PAYMENT.
033200     PERFORM 310-CHECK-PAYMENT-SANITY.
033300     PERFORM 500-WRITE-REPORT-HEADINGS THRU
033400             500-WRITE-HEADINGS-EXIT.
033500     PERFORM 400-BUILD-SCHEDULE THRU 400-BUILD-SCHEDULE-EXIT.
033600     PERFORM 600-WRITE-REPORT-FOOTING.
033700     PERFORM 990-CLOSE-FILES.
033800*
033900     STOP RUN.
034000*
034100 110-OPEN-FILES.
034200*
034300     OPEN INPUT  LOAN-PARM-FILE.
034400     OPEN OUTPUT AMORT-RPT-FILE.
034500*
034600 120-READ-LOAN-PARMS.
034700*
034800     READ LOAN-PARM-FILE INTO WS-LOAN-PARMS
034900         AT END
035000             DISPLAY "AMSCHED - RUN REJECTED - "
035100                 "NO LOAN PARAMETER RECORD PRESENT"
035200             MOVE 16 TO RETURN-CODE
035300             PERFORM 990-CLOSE-FILES
035400             STOP RUN
035500     END-READ.
035600*
035700*----------------------------------------------------------------*
035800* Validate the three loan inputs against AM-VAL-01/02/03.  Any
035900* failure falls through to 900-REJECT-RUN, which does not
036000* return - the run ends there.
036100*----------------------------------------------------------------*
036200 130-VALIDATE-INPUT.
036300*
036400     IF WS-AMOUNT-BORROWED < MIN-AMOUNT-BORROWED
036500        OR WS-AMOUNT-BORROWED > MAX-AMOUNT-BORROWED
036600         MOVE MSG-BAD-AMOUNT TO WS-REJECT-MESSAGE
036700         GO TO 900-REJECT-RUN
036800     END-IF.
036900*
037000     IF WS-ANNUAL-PCT-RATE < MIN-ANNUAL-PCT-RATE
037100        OR WS-ANNUAL-PCT-RATE > MAX-ANNUAL-PCT-RATE
037200         MOVE MSG-BAD-RATE TO WS-REJECT-MESSAGE
037300         GO TO 900-REJECT-RUN
037400     END-IF.
037500*
037600     IF WS-TERM-YEARS < MIN-TERM-YEARS
037700        OR WS-TERM-YEARS > MAX-TERM-YEARS
037800         MOVE MSG-BAD-TERM TO WS-REJECT-MESSAGE
037900         GO TO 900-REJECT-RUN
038000     END-IF.
038100*
038200 130-VALIDATE-EXIT.
038300     EXIT.
038400*
038500*----------------------------------------------------------------*
038600* Derive AMOUNT-BORROWED-CENTS, TERM-MONTHS, and the monthly
038700* interest rate J = APR / 1200 - business rule AM-CALC-01
038800*----------------------------------------------------------------*
038900 200-DERIVE-LOAN-PARMS.
039000*
039100     COMPUTE WS-AMOUNT-BORROWED-CENTS ROUNDED =
039200         WS-AMOUNT-BORROWED * 100.
039300*
039400     COMPUTE WS-TERM-MONTHS = WS-TERM-YEARS * 12.
039500*
039600     COMPUTE WS-MONTHLY-RATE = WS-ANNUAL-PCT-RATE / 1200.
039700     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
039800*
039900*----------------------------------------------------------------*
040000* Compute the level monthly payment M - business rule AM-CALC-02
040100*
040200*    POW  = (1+J) ** N
040300*    M    = ROUND( P * J * POW / (POW - 1) )
040400*
040500* restated without a negative exponent so it compiles on shops
040600* that balk at FUNCTION-less negative powers.
040700*----------------------------------------------------------------*
040800 300-COMPUTE-MONTHLY-PAYMENT.
040900*
041000     COMPUTE WS-COMPOUND-FACTOR =
041100         WS-ONE-PLUS-RATE ** WS-TERM-MONTHS.
041200*
041300     COMPUTE WS-PAYMENT-DENOM = WS-COMPOUND-FACTOR - 1.
041400*
041500     COMPUTE WS-PAYMENT-RAW =
041600         (WS-AMOUNT-BORROWED-CENTS * WS-MONTHLY-RATE
041700             * WS-COMPOUND-FACTOR) / WS-PAYMENT-DENOM.
041800*
041900     COMPUTE WS-MONTHLY-PAYMENT-CENTS ROUNDED =
042000         WS-PAYMENT-RAW.
042100*
042200*----------------------------------------------------------------*
042300* Internal-consistency guard - business rule AM-VAL-04, added
042400* under AM-044 below
042500*----------------------------------------------------------------*
042600 310-CHECK-PAYMENT-SANITY.
042700*
042800     IF WS-MONTHLY-PAYMENT-CENTS > WS-AMOUNT-BORROWED-CENTS       AM-044  
042900         MOVE MSG-BAD-PAYMENT TO WS-REJECT-MESSAGE                AM-044  
043000         GO TO 900-REJECT-RUN
043100     END-IF.
043200*
043300*----------------------------------------------------------------*
043400* Build the amortization schedule, payment 0 (initial
043500* disbursement) through payoff or TERM-MONTHS + 1, whichever
043600* comes first - business rule AM-CALC-03
043700*----------------------------------------------------------------*
043800 400-BUILD-SCHEDULE.
043900*
044000     MOVE WS-AMOUNT-BORROWED-CENTS TO WS-BALANCE-CENTS.
044100     MOVE ZERO TO WS-PAYMENT-NUMBER.
044200     MOVE ZERO TO WS-TOTAL-PAYMENTS-CENTS.
044300     MOVE ZERO TO WS-TOTAL-INTEREST-CENTS.
044400     MOVE ZERO TO WS-PERIOD-PAYMENT-CENTS.
044500     MOVE ZERO TO WS-PERIOD-INTEREST-CENTS.
044600     COMPUTE WS-LAST-PERIOD-LIMIT = WS-TERM-MONTHS + 1.
044700*
044800     PERFORM 420-WRITE-DETAIL-LINE.
044900*
045000     SET WS-MORE-SCHEDULE TO TRUE.
045100     PERFORM 410-COMPUTE-PERIOD THRU 410-COMPUTE-PERIOD-EXIT
045200         UNTIL NOT WS-MORE-SCHEDULE.
045300*
045400 400-BUILD-SCHEDULE-EXIT.
045500     EXIT.
045600*
045700 410-COMPUTE-PERIOD.
045800*
045900     COMPUTE WS-PERIOD-INTEREST-CENTS ROUNDED =
046000         WS-BALANCE-CENTS * WS-MONTHLY-RATE.
046100*
046200     COMPUTE WS-PAYOFF-CENTS =
046300         WS-BALANCE-CENTS + WS-PERIOD-INTEREST-CENTS.
046400*
046500     IF WS-MONTHLY-PAYMENT-CENTS < WS-PAYOFF-CENTS
046600         MOVE WS-MONTHLY-PAYMENT-CENTS TO WS-PERIOD-PAYMENT-CENTS
046700     ELSE
046800         MOVE WS-PAYOFF-CENTS TO WS-PERIOD-PAYMENT-CENTS          AM-031  
046900     END-IF.
047000*
047100     SET WS-LAST-PERIOD TO FALSE.
047200     IF WS-PAYMENT-NUMBER + 1 = WS-LAST-PERIOD-LIMIT
047300         SET WS-LAST-PERIOD TO TRUE
047400     END-IF.
047500*
047600* AM-031 - the level payment can leave a stub cent unpaid on
047700* the final period; force full payoff there so the balance
047800* always clears to zero.
047900     IF WS-LAST-PERIOD
048000        AND (WS-PERIOD-PAYMENT-CENTS = ZERO
048100             OR WS-PERIOD-PAYMENT-CENTS = WS-PERIOD-INTEREST-CENTS)
048200         MOVE WS-PAYOFF-CENTS TO WS-PERIOD-PAYMENT-CENTS
048300     END-IF.
048400*
048500     COMPUTE WS-PRINCIPAL-PAID-CENTS =                            AM-031  
048600         WS-PERIOD-PAYMENT-CENTS - WS-PERIOD-INTEREST-CENTS.
048700     COMPUTE WS-NEW-BALANCE-CENTS =
048800         WS-BALANCE-CENTS - WS-PRINCIPAL-PAID-CENTS.
048900*
049000     ADD 1 TO WS-PAYMENT-NUMBER.
049100     ADD WS-PERIOD-PAYMENT-CENTS  TO WS-TOTAL-PAYMENTS-CENTS.
049200     ADD WS-PERIOD-INTEREST-CENTS TO WS-TOTAL-INTEREST-CENTS.
049300     MOVE WS-NEW-BALANCE-CENTS TO WS-BALANCE-CENTS.
049400*
049500     PERFORM 420-WRITE-DETAIL-LINE.
049600*
049700     IF WS-BALANCE-CENTS NOT GREATER THAN ZERO
049800         SET WS-MORE-SCHEDULE TO FALSE
049900     END-IF.
050000     IF WS-PAYMENT-NUMBER NOT LESS THAN WS-LAST-PERIOD-LIMIT
050100         SET WS-MORE-SCHEDULE TO FALSE
050200     END-IF.
050300*
050400 410-COMPUTE-PERIOD-EXIT.
050500     EXIT.
050600*
050700*----------------------------------------------------------------*
050800* Print one row of the amortization schedule report
050900*----------------------------------------------------------------*
051000 420-WRITE-DETAIL-LINE.
051100*
051200     COMPUTE WS-PAYMENT-AMT-DOLLARS = WS-PERIOD-PAYMENT-CENTS / 100.
051300     COMPUTE WS-PAYMENT-INT-DOLLARS = WS-PERIOD-INTEREST-CENTS / 100.
051400     COMPUTE WS-BALANCE-DOLLARS     = WS-BALANCE-CENTS / 100.
051500     COMPUTE WS-TOTAL-PMTS-DOLLARS  = WS-TOTAL-PAYMENTS-CENTS / 100.
051600     COMPUTE WS-TOTAL-INT-DOLLARS   = WS-TOTAL-INTEREST-CENTS / 100.
051700*
051800     MOVE WS-PAYMENT-NUMBER        TO WS-DTL-PAYMENT-NO.
051900     MOVE WS-PAYMENT-AMT-DOLLARS   TO WS-DTL-PAYMENT-AMT.
052000     MOVE WS-PAYMENT-INT-DOLLARS   TO WS-DTL-PAYMENT-INT.
052100     MOVE WS-BALANCE-DOLLARS       TO WS-DTL-BALANCE.
052200     MOVE WS-TOTAL-PMTS-DOLLARS    TO WS-DTL-TOTAL-PMTS.
052300     MOVE WS-TOTAL-INT-DOLLARS     TO WS-DTL-TOTAL-INT.
052400*
052500     WRITE AMORT-RPT-FILE FROM WS-DETAIL-LINE.
052600     ADD 1 TO WS-DETAIL-LINES-WRITTEN.
052700*
052800*----------------------------------------------------------------*
052900* Report heading - one page eject, three heading lines, per the
053000* REPORTS section of the amortization schedule report
053100*----------------------------------------------------------------*
053200 500-WRITE-REPORT-HEADINGS.
053300*
053400     ACCEPT WS-RUN-DATE FROM DATE.
053500     ACCEPT WS-RUN-TIME FROM TIME.
053600*
053700     MOVE WS-RUN-MM TO WS-HDG-MM.
053800     MOVE WS-RUN-DD TO WS-HDG-DD.
053900     MOVE WS-RUN-YY TO WS-HDG-YY.
054000     MOVE WS-RUN-TIME-DISPLAY TO WS-HDG-RUN-TIME.
054100*
054200     MOVE 1 TO WS-HEADING-LINE-SUB.
054300     WRITE AMORT-RPT-FILE FROM WS-HDG-LINE-TABLE(WS-HEADING-LINE-SUB)
054400         AFTER ADVANCING TOP-OF-FORM.                             AM-036  
054500*
054600     PERFORM 510-WRITE-NEXT-HEADING THRU 510-WRITE-NEXT-EXIT
054700         VARYING WS-HEADING-LINE-SUB FROM 2 BY 1
054800         UNTIL WS-HEADING-LINE-SUB > 3.
054900*
055000 500-WRITE-HEADINGS-EXIT.
055100     EXIT.
055200*
055300 510-WRITE-NEXT-HEADING.
055400     WRITE AMORT-RPT-FILE FROM WS-HDG-LINE-TABLE(WS-HEADING-LINE-SUB).
055500 510-WRITE-NEXT-EXIT.
055600     EXIT.
055700*
055800*----------------------------------------------------------------*
055900* Report footing - end-of-schedule marker, plus a TEST RUN
056000* marker on UPSI-0 parallel-test jobs (AM-023)
056100*----------------------------------------------------------------*
056200 600-WRITE-REPORT-FOOTING.
056300*
056400     MOVE 1 TO WS-FOOTING-LINE-SUB.
056500     WRITE AMORT-RPT-FILE FROM WS-FTG-LINE-TABLE(WS-FOOTING-LINE-SUB).
056600*
056700     IF AM-TEST-RUN-SW                                            AM-023  
056800         MOVE 2 TO WS-FOOTING-LINE-SUB                            AM-023  
056900         WRITE AMORT-RPT-FILE FROM WS-FTG-LINE-TABLE(WS-FOOTING-LINE-SUB)
057000     END-IF.
057100*
057200*----------------------------------------------------------------*
057300* Fatal validation failure - display the message, close what is
057400* open, and end the run with a non-zero RETURN-CODE.  Does not
057500* return to its caller.
057600*----------------------------------------------------------------*
057700 900-REJECT-RUN.
057800*
057900     DISPLAY "AMSCHED - RUN REJECTED - " WS-REJECT-MESSAGE.
058000     MOVE 16 TO RETURN-CODE.
058100     PERFORM 990-CLOSE-FILES.
058200     STOP RUN.
058300*
058400 990-CLOSE-FILES.
058500*
058600     CLOSE LOAN-PARM-FILE.
058700     CLOSE AMORT-RPT-FILE.
